000100*----------------------------------------------------------------*
000200* CATSCORE  -  Category-score output record, one per scored
000300*              category per survey, 30 bytes fixed.
000400*----------------------------------------------------------------*
000500 01  CS-RECORD.
000600     05  CS-SURVEY-ID             PIC 9(07).
000700     05  CS-CAT-SEQ               PIC 9(02).
000800     05  CS-SCORE                 PIC 9(03)V99.
000900     05  CS-ANSWERED              PIC 9(03).
001000     05  FILLER                   PIC X(13).
