000100*----------------------------------------------------------------*
000200* FACPROP   -  Facility-proposal input record, one per question
000300*              answer, 80 bytes fixed, sorted facility / year /
000400*              month / category for the control break in
000500*              FACSCOR.
000600*----------------------------------------------------------------*
000700 01  FP-RECORD.
000800     05  FP-FACILITY              PIC X(10).
000900     05  FP-MONTH                 PIC 9(02).
001000     05  FP-YEAR                  PIC 9(04).
001100     05  FP-CAT-SEQ               PIC 9(02).
001200     05  FP-CAT-WEIGHT            PIC 9(03)V99.
001300     05  FP-FORM-KIND             PIC X(08).
001400         88  FP-KIND-RATIO            VALUE "RATIO".
001500         88  FP-KIND-INVRATIO         VALUE "INVRATIO".
001600         88  FP-KIND-BINARY           VALUE "BINARY".
001700     05  FP-VALUE-1               PIC S9(07)V99.
001800     05  FP-VALUE-2               PIC S9(07)V99.
001900     05  FP-ANSWERED              PIC X(01).
002000         88  FP-WAS-ANSWERED          VALUE "Y".
002100     05  FILLER                   PIC X(30).
