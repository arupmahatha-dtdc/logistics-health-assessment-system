000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FACSCOR.
000300 AUTHOR.         J. K. TREMAINE.
000400 INSTALLATION.   MERIDIAN DISTRIBUTION SVCS - LOGISTICS SYS DEPT.
000500 DATE-WRITTEN.   11/09/90.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*----------------------------------------------------------------*
001000*                       C H A N G E   L O G                      *
001100*----------------------------------------------------------------*
001200* 11/09/90  JKT    Original coding.  Scores the monthly facility  JKT1190 
001300*                   improvement proposals - ratio, inverse-ratio  JKT1190 
001400*                   and binary (yes/no) questions rolled up to a  JKT1190 
001500*                   single facility score per month (U7).         JKT1190 
001600* 01/22/91  JKT    INVRATIO formula guarded against VALUE-2 =     JKT0191 
001700*                   zero; previously abended with a divide        JKT0191 
001800*                   exception on an empty denominator (CR-1061).  JKT0191 
001900* 07/18/91  RH     Category weight now taken from the proposal    RH0791  
002000*                   record instead of a hard-coded table - each   RH0791  
002100*                   facility can weight categories differently.   RH0791  
002200* 03/04/93  MPC    Control break widened from facility/month to   MPC0393 
002300*                   facility/year/month; prior code assumed a     MPC0393 
002400*                   single calendar year of proposals (HD-1850).  MPC0393 
002500* 10/11/94  DCS    Added per-category mean line to the facility   DCS1094 
002600*                   score detail listing ahead of the rescaled    DCS1094 
002700*                   facility total.                               DCS1094 
002800* 02/27/96  JKT    BINARY questions translate Y/N to 100/0        JKT0296 
002900*                   before the category mean is taken, matching   JKT0296 
003000*                   the question-master convention used by        JKT0296 
003100*                   SURVSCOR (CR-1322).                           JKT0296 
003200* 08/14/97  RH     Unanswered proposal lines are now skipped      RH0897  
003300*                   before they reach the category accumulator -  RH0897  
003400*                   previously diluted the mean with zero scores. RH0897  
003500* 11/02/98  MPC    Y2K: FP-YEAR carried as four-digit CCYY on the MPC1198 
003600*                   facility-score break key and output record;   MPC1198 
003700*                   two-digit year window removed (CR-1502, Y2K   MPC1198 
003800*                   PROJ).                                        MPC1198 
003900* 01/25/99  MPC    Y2K: facility score detail heading line widenedMPC0199 
004000*                   to print the four-digit year (CR-1502, Y2K    MPC0199 
004100*                   PROJ).                                        MPC0199 
004200* 05/06/02  DCS    Category table enlarged to 10 entries (was 6)  DCS0502 
004300*                   to match the expanded proposal framework      DCS0502 
004400*                   (CR-1698).                                    DCS0502 
004500* 09/19/05  RH     Facility total now rescaled 0-100 from the     RH0905  
004600*                   weighted category mean instead of being       RH0905  
004700*                   printed as a simple average - brings FACSCOR  RH0905  
004800*                   in line with the weighted category scoring    RH0905  
004900*                   already used by SURVSCOR.                     RH0905  
005000* 03/11/08  MPC    Facility total was storing the absolute value  MPC0308 
005100*                   of a negative rescale instead of floor-clampinMPC0308 
005200*                   to zero (unsigned PIC masked the sign) - addedMPC0308 
005300*                   a signed work field and an explicit 0/100     MPC0308 
005400*                   clamp per req FAC-22.                         MPC0308 
005500* 03/18/08  MPC    FAC-23: added facilities-scored/grand-sum      MPC0308 
005600*                   accumulators and 890-BEGIN-PRINT-GRAND-TOTALS,MPC0308 
005700*                   displayed at end of run - U7 step 4 grand     MPC0308 
005800*                   totals line had no implementation at all.     MPC0308 
005900*                 - DECLARATIVES/USE AFTER ERROR PROCEDURE added  MPC0308 
006000*                   on both files, shop's standard file-handler   MPC0308 
006100*                   idiom, replacing the open-only status check.  MPC0308 
006200*----------------------------------------------------------------*
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT FACPROP-FILE   ASSIGN TO "FACPROP"
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-FACPROP.
007400
007500     SELECT FACSCORE-FILE  ASSIGN TO "FACSCORE"
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS FS-FACSCORE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  FACPROP-FILE
008200     RECORDING MODE IS F.
008300 COPY FACPROP.
008400
008500 FD  FACSCORE-FILE
008600     RECORDING MODE IS F.
008700 COPY FACSCORE.
008800
008900 WORKING-STORAGE SECTION.
009000
009100*--------------------  FILE STATUS HOLDERS  ---------------------*
009200 77  FS-FACPROP                   PIC X(02) VALUE ZEROES.
009300 77  FS-FACSCORE                  PIC X(02) VALUE ZEROES.
009400
009500*--------------------  NAMED CONSTANTS  --------------------------*
009600 78  CTE-01                                  VALUE 1.
009700 78  CTE-10                                  VALUE 10.
009800
009900*--------------------  END-OF-FILE / STATE SWITCHES  -------------*
010000 01  WS-EOF-SWITCHES.
010100     05  WS-FACPROP-SW            PIC X(01) VALUE "N".
010200         88  FACPROP-EOF                     VALUE "Y".
010300     05  WS-FIRST-GROUP-SW        PIC X(01) VALUE "Y".
010400         88  WS-FIRST-GROUP                  VALUE "Y".
010500
010600*----------  FACILITY/YEAR/MONTH CONTROL-BREAK KEY  --------------*
010700 01  WS-BREAK-KEY.
010800     05  WS-BREAK-FACILITY        PIC X(10).
010900     05  WS-BREAK-YEAR            PIC 9(04).
011000     05  WS-BREAK-MONTH           PIC 9(02).
011100 01  WS-BREAK-KEY-R  REDEFINES WS-BREAK-KEY.
011200     05  WS-BREAK-KEY-CHAIN       PIC X(16).
011300
011400 01  WS-PREV-BREAK-KEY.
011500     05  WS-PREV-FACILITY         PIC X(10).
011600     05  WS-PREV-YEAR             PIC 9(04).
011700     05  WS-PREV-MONTH            PIC 9(02).
011800 01  WS-PREV-BREAK-KEY-R  REDEFINES WS-PREV-BREAK-KEY.
011900     05  WS-PREV-KEY-CHAIN        PIC X(16).
012000
012100*--------------------  CURRENT-RECORD WORK FIELDS  ----------------*
012200 01  WS-FP-FACILITY               PIC X(10).
012300 01  WS-FP-MONTH                  PIC 9(02).
012400 01  WS-FP-YEAR                   PIC 9(04).
012500 01  WS-FP-CAT-SEQ                PIC 9(02).
012600 01  WS-FP-CAT-WEIGHT             PIC 9(03)V99.
012700 01  WS-FP-FORM-KIND              PIC X(08).
012800 01  WS-FP-VALUE-1                PIC S9(07)V99.
012900 01  WS-FP-VALUE-2                PIC S9(07)V99.
013000 01  WS-FP-ANSWERED               PIC X(01).
013100
013200*--------------------  CATEGORY ACCUMULATOR (U7)  -----------------*
013300 01  WS-CAT-ACCUM.
013400     05  WS-CAT-ENTRY  OCCURS 10 TIMES INDEXED BY IDX-CAT.
013500         10  CA-CAT-SEQ           PIC 9(02).
013600         10  CA-CAT-WEIGHT        PIC 9(03)V99.
013700         10  CA-VALUE-SUM         PIC S9(07)V9999.
013800         10  CA-ANSWERED-CNT      PIC 9(03) COMP.
013900 01  WS-CAT-ACCUM-R  REDEFINES WS-CAT-ACCUM.
014000     05  WS-CAT-ENTRY-R  OCCURS 10 TIMES INDEXED BY IDX-CAT-R.
014100         10  FILLER               PIC X(02).
014200         10  FILLER               PIC X(05).
014300         10  WS-CAT-RAW-BYTES     PIC X(11).
014400         10  FILLER               PIC 9(03) COMP.
014500
014600 01  WS-CAT-TABLE-HIGH            PIC 9(02) COMP VALUE ZERO.
014700
014800*--------------------  QUESTION SCORE WORK  ------------------------*
014900 01  WS-QUESTION-SCORE            PIC S9(07)V9999 VALUE ZERO.
015000
015100*--------------------  FACILITY TOTAL WORK  -------------------------*
015200 01  WS-CAT-MEAN-SUM              PIC S9(07)V9999 VALUE ZERO.
015300 01  WS-CAT-WEIGHT-SUM            PIC S9(05)V9999 VALUE ZERO.
015400 01  WS-CAT-COUNT                 PIC 9(02) COMP VALUE ZERO.
015500 01  WS-FACILITY-TOTAL-RAW        PIC S9(05)V99 VALUE ZERO.
015600 01  WS-FACILITY-TOTAL            PIC 9(03)V99 VALUE ZERO.
015700 01  WS-FACILITY-ANSWERED         PIC 9(03) COMP VALUE ZERO.
015800
015900*--------------------  GRAND TOTALS (U7 STEP 4)  ---------------------*
016000 01  WS-FACILITIES-SCORED         PIC 9(05) COMP VALUE ZERO.
016100 01  WS-TOTAL-GRAND-SUM           PIC S9(07)V99 VALUE ZERO.
016200 01  WS-AVERAGE-TOTAL             PIC 9(03)V99 VALUE ZERO.
016300
016400 PROCEDURE DIVISION.
016500*    03/18/08  MPC  Added DECLARATIVES/USE AFTER ERROR PROCEDURE
016600*                   on both files - replaces the open-only status
016700*                   check with the shop's standard file-handler
016800*                   idiom (FAC-23).
016900 DECLARATIVES.
017000 FACPROP-HANDLER SECTION.
017100     USE AFTER ERROR PROCEDURE ON FACPROP-FILE.
017200 FACPROP-STATUS-CHECK.
017300     DISPLAY "FACSCOR - I/O ERROR ON FACPROP  STATUS: "
017400             FS-FACPROP
017500     STOP RUN.
017600 FACSCORE-HANDLER SECTION.
017700     USE AFTER ERROR PROCEDURE ON FACSCORE-FILE.
017800 FACSCORE-STATUS-CHECK.
017900     DISPLAY "FACSCOR - I/O ERROR ON FACSCORE STATUS: "
018000             FS-FACSCORE
018100     STOP RUN.
018200 END DECLARATIVES.
018300
018400 MAIN-PARAGRAPH.
018500     PERFORM 000-BEGIN-INITIALIZE
018600        THRU 000-END-INITIALIZE
018700
018800     PERFORM 100-BEGIN-READ-FIRST-PROPOSAL
018900        THRU 100-END-READ-FIRST-PROPOSAL
019000
019100     PERFORM 200-BEGIN-PROCESS-PROPOSALS
019200        THRU 200-END-PROCESS-PROPOSALS
019300       UNTIL FACPROP-EOF
019400
019500     IF NOT WS-FIRST-GROUP
019600        PERFORM 500-BEGIN-FACILITY-TOTAL
019700           THRU 500-END-FACILITY-TOTAL
019800     END-IF
019900
020000     PERFORM 890-BEGIN-PRINT-GRAND-TOTALS
020100        THRU 890-END-PRINT-GRAND-TOTALS
020200
020300     PERFORM 900-BEGIN-TERMINATE
020400        THRU 900-END-TERMINATE
020500
020600     STOP RUN.
020700
020800*----------------------------------------------------------------*
020900 000-BEGIN-INITIALIZE.
021000     OPEN INPUT FACPROP-FILE
021100     OPEN OUTPUT FACSCORE-FILE
021200
021300     PERFORM 010-BEGIN-CLEAR-CAT-ENTRY
021400        THRU 010-END-CLEAR-CAT-ENTRY
021500       VARYING IDX-CAT FROM CTE-01 BY CTE-01
021600         UNTIL IDX-CAT > CTE-10.
021700 000-END-INITIALIZE.
021800     EXIT.
021900
022000 010-BEGIN-CLEAR-CAT-ENTRY.
022100     MOVE ZERO TO CA-CAT-SEQ      (IDX-CAT)
022200     MOVE ZERO TO CA-CAT-WEIGHT   (IDX-CAT)
022300     MOVE ZERO TO CA-VALUE-SUM    (IDX-CAT)
022400     MOVE ZERO TO CA-ANSWERED-CNT (IDX-CAT).
022500 010-END-CLEAR-CAT-ENTRY.
022600     EXIT.
022700
022800 100-BEGIN-READ-FIRST-PROPOSAL.
022900     READ FACPROP-FILE
023000         AT END
023100             SET FACPROP-EOF TO TRUE
023200     END-READ.
023300 100-END-READ-FIRST-PROPOSAL.
023400     EXIT.
023500
023600*-------------------------  U7 MAIN LOOP  ---------------------------*
023700 200-BEGIN-PROCESS-PROPOSALS.
023800     MOVE FP-FACILITY    TO WS-FP-FACILITY
023900     MOVE FP-MONTH       TO WS-FP-MONTH
024000     MOVE FP-YEAR        TO WS-FP-YEAR
024100     MOVE FP-CAT-SEQ     TO WS-FP-CAT-SEQ
024200     MOVE FP-CAT-WEIGHT  TO WS-FP-CAT-WEIGHT
024300     MOVE FP-FORM-KIND   TO WS-FP-FORM-KIND
024400     MOVE FP-VALUE-1     TO WS-FP-VALUE-1
024500     MOVE FP-VALUE-2     TO WS-FP-VALUE-2
024600     MOVE FP-ANSWERED    TO WS-FP-ANSWERED
024700
024800     MOVE WS-FP-FACILITY TO WS-BREAK-FACILITY
024900     MOVE WS-FP-YEAR     TO WS-BREAK-YEAR
025000     MOVE WS-FP-MONTH    TO WS-BREAK-MONTH
025100
025200     IF WS-FIRST-GROUP
025300        MOVE WS-BREAK-KEY TO WS-PREV-BREAK-KEY
025400        SET WS-FIRST-GROUP-SW TO "N"
025500     END-IF
025600
025700     IF WS-BREAK-KEY-CHAIN NOT = WS-PREV-KEY-CHAIN
025800        PERFORM 500-BEGIN-FACILITY-TOTAL
025900           THRU 500-END-FACILITY-TOTAL
026000        MOVE WS-BREAK-KEY TO WS-PREV-BREAK-KEY
026100     END-IF
026200
026300     IF WS-FP-ANSWERED = "Y"
026400        PERFORM 400-BEGIN-SCORE-ONE-QUESTION
026500           THRU 400-END-SCORE-ONE-QUESTION
026600     END-IF
026700
026800     PERFORM 210-BEGIN-READ-NEXT-PROPOSAL
026900        THRU 210-END-READ-NEXT-PROPOSAL.
027000 200-END-PROCESS-PROPOSALS.
027100     EXIT.
027200
027300 210-BEGIN-READ-NEXT-PROPOSAL.
027400     READ FACPROP-FILE
027500         AT END
027600             SET FACPROP-EOF TO TRUE
027700     END-READ.
027800 210-END-READ-NEXT-PROPOSAL.
027900     EXIT.
028000
028100*-----------------------------  U7  ----------------------------------*
028200 400-BEGIN-SCORE-ONE-QUESTION.
028300     MOVE ZERO TO WS-QUESTION-SCORE
028400
028500     EVALUATE TRUE
028600         WHEN WS-FP-FORM-KIND = "BINARY"
028700              IF WS-FP-VALUE-1 > ZERO
028800                 MOVE 1.0000 TO WS-QUESTION-SCORE
028900              ELSE
029000                 MOVE ZERO TO WS-QUESTION-SCORE
029100              END-IF
029200
029300         WHEN WS-FP-FORM-KIND = "RATIO"
029400              IF WS-FP-VALUE-2 = ZERO
029500                 MOVE ZERO TO WS-QUESTION-SCORE
029600              ELSE
029700                 COMPUTE WS-QUESTION-SCORE ROUNDED =
029800                     WS-FP-VALUE-1 / WS-FP-VALUE-2
029900              END-IF
030000
030100         WHEN WS-FP-FORM-KIND = "INVRATIO"
030200              IF WS-FP-VALUE-1 = ZERO
030300                 MOVE ZERO TO WS-QUESTION-SCORE
030400              ELSE
030500                 COMPUTE WS-QUESTION-SCORE ROUNDED =
030600                     WS-FP-VALUE-2 / WS-FP-VALUE-1
030700              END-IF
030800     END-EVALUATE
030900
031000     IF WS-QUESTION-SCORE < ZERO
031100        MOVE ZERO TO WS-QUESTION-SCORE
031200     END-IF
031300     IF WS-QUESTION-SCORE > 1
031400        MOVE 1 TO WS-QUESTION-SCORE
031500     END-IF
031600
031700     PERFORM 410-BEGIN-FIND-CAT-ENTRY
031800        THRU 410-END-FIND-CAT-ENTRY
031900
032000     MOVE WS-FP-CAT-SEQ    TO CA-CAT-SEQ    (IDX-CAT)
032100     MOVE WS-FP-CAT-WEIGHT TO CA-CAT-WEIGHT  (IDX-CAT)
032200     ADD WS-QUESTION-SCORE TO CA-VALUE-SUM   (IDX-CAT)
032300     ADD CTE-01 TO CA-ANSWERED-CNT (IDX-CAT)
032400     ADD CTE-01 TO WS-FACILITY-ANSWERED.
032500 400-END-SCORE-ONE-QUESTION.
032600     EXIT.
032700
032800 410-BEGIN-FIND-CAT-ENTRY.
032900     SET IDX-CAT TO CTE-01
033000     PERFORM 412-BEGIN-SCAN-CAT-ENTRY
033100        THRU 412-END-SCAN-CAT-ENTRY
033200       UNTIL IDX-CAT > WS-CAT-TABLE-HIGH
033300          OR CA-CAT-SEQ (IDX-CAT) = WS-FP-CAT-SEQ
033400
033500     IF IDX-CAT > WS-CAT-TABLE-HIGH
033600        ADD CTE-01 TO WS-CAT-TABLE-HIGH
033700        SET IDX-CAT TO WS-CAT-TABLE-HIGH
033800     END-IF.
033900 410-END-FIND-CAT-ENTRY.
034000     EXIT.
034100
034200 412-BEGIN-SCAN-CAT-ENTRY.
034300     SET IDX-CAT UP BY CTE-01.
034400 412-END-SCAN-CAT-ENTRY.
034500     EXIT.
034600
034700*-----------------------------  U7  ----------------------------------*
034800 500-BEGIN-FACILITY-TOTAL.
034900     MOVE ZERO TO WS-CAT-MEAN-SUM
035000     MOVE ZERO TO WS-CAT-WEIGHT-SUM
035100     MOVE ZERO TO WS-CAT-COUNT
035200
035300     PERFORM 510-BEGIN-ROLL-UP-CATEGORY
035400        THRU 510-END-ROLL-UP-CATEGORY
035500       VARYING IDX-CAT FROM CTE-01 BY CTE-01
035600         UNTIL IDX-CAT > WS-CAT-TABLE-HIGH
035700
035800     IF WS-CAT-WEIGHT-SUM = ZERO
035900        MOVE ZERO TO WS-FACILITY-TOTAL-RAW
036000     ELSE
036100        COMPUTE WS-FACILITY-TOTAL-RAW ROUNDED =
036200            (WS-CAT-MEAN-SUM / WS-CAT-WEIGHT-SUM) * 100
036300     END-IF
036400
036500     IF WS-FACILITY-TOTAL-RAW < ZERO
036600        MOVE ZERO TO WS-FACILITY-TOTAL-RAW
036700     END-IF
036800     IF WS-FACILITY-TOTAL-RAW > 100
036900        MOVE 100 TO WS-FACILITY-TOTAL-RAW
037000     END-IF
037100     MOVE WS-FACILITY-TOTAL-RAW TO WS-FACILITY-TOTAL
037200
037300     MOVE WS-PREV-FACILITY TO FS-FACILITY
037400     MOVE WS-PREV-MONTH    TO FS-MONTH
037500     MOVE WS-PREV-YEAR     TO FS-YEAR
037600     MOVE WS-FACILITY-TOTAL     TO FS-TOTAL
037700     MOVE WS-FACILITY-ANSWERED  TO FS-ANSWERED
037800     MOVE SPACES                TO FILLER OF FS-RECORD
037900     WRITE FS-RECORD
038000
038100     ADD CTE-01 TO WS-FACILITIES-SCORED
038200     ADD WS-FACILITY-TOTAL TO WS-TOTAL-GRAND-SUM
038300
038400     PERFORM 010-BEGIN-CLEAR-CAT-ENTRY
038500        THRU 010-END-CLEAR-CAT-ENTRY
038600       VARYING IDX-CAT FROM CTE-01 BY CTE-01
038700         UNTIL IDX-CAT > CTE-10
038800     MOVE ZERO TO WS-CAT-TABLE-HIGH
038900     MOVE ZERO TO WS-FACILITY-ANSWERED.
039000 500-END-FACILITY-TOTAL.
039100     EXIT.
039200
039300 510-BEGIN-ROLL-UP-CATEGORY.
039400     IF CA-ANSWERED-CNT (IDX-CAT) = ZERO
039500        GO TO 510-END-ROLL-UP-CATEGORY
039600     END-IF
039700
039800     ADD CTE-01 TO WS-CAT-COUNT
039900
040000     COMPUTE WS-CAT-MEAN-SUM ROUNDED =
040100         WS-CAT-MEAN-SUM +
040200         ((CA-VALUE-SUM (IDX-CAT) / CA-ANSWERED-CNT (IDX-CAT))
040300           * CA-CAT-WEIGHT (IDX-CAT))
040400
040500     ADD CA-CAT-WEIGHT (IDX-CAT) TO WS-CAT-WEIGHT-SUM.
040600 510-END-ROLL-UP-CATEGORY.
040700     EXIT.
040800
040900*-----------------------  U7 GRAND TOTALS  --------------------------*
041000 890-BEGIN-PRINT-GRAND-TOTALS.
041100     IF WS-FACILITIES-SCORED = ZERO
041200        MOVE ZERO TO WS-AVERAGE-TOTAL
041300     ELSE
041400        COMPUTE WS-AVERAGE-TOTAL ROUNDED =
041500            WS-TOTAL-GRAND-SUM / WS-FACILITIES-SCORED
041600     END-IF
041700
041800     DISPLAY "FACSCOR - FACILITIES SCORED......: "
041900             WS-FACILITIES-SCORED
042000     DISPLAY "FACSCOR - AVERAGE FACILITY TOTAL..: "
042100             WS-AVERAGE-TOTAL.
042200 890-END-PRINT-GRAND-TOTALS.
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600 900-BEGIN-TERMINATE.
042700     CLOSE FACPROP-FILE
042800     CLOSE FACSCORE-FILE.
042900 900-END-TERMINATE.
043000     EXIT.
043100
043200 END PROGRAM FACSCOR.
043300
