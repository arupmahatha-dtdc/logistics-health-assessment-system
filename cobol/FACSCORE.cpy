000100*----------------------------------------------------------------*
000200* FACSCORE  -  Facility-score output record, one per facility
000300*              per month, 40 bytes fixed.
000400*----------------------------------------------------------------*
000500 01  FS-RECORD.
000600     05  FS-FACILITY              PIC X(10).
000700     05  FS-MONTH                 PIC 9(02).
000800     05  FS-YEAR                  PIC 9(04).
000900     05  FS-TOTAL                 PIC 9(03)V99.
001000     05  FS-ANSWERED              PIC 9(03).
001100     05  FILLER                   PIC X(16).
