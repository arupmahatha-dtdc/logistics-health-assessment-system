000100*----------------------------------------------------------------*
000200* HIERMAP   -  Zone/Region/City/Branch hierarchy map, one entry
000300*              per branch, 60 bytes fixed, record fully occupied
000400*              by the organization chain - no filler required.
000500*----------------------------------------------------------------*
000600 01  HM-RECORD.
000700     05  HM-ZONE                  PIC X(10).
000800     05  HM-REGION                PIC X(10).
000900     05  HM-CITY                  PIC X(12).
001000     05  HM-BRANCH                PIC X(10).
001100     05  HM-BRANCH-NAME           PIC X(18).
