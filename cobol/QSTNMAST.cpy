000100*----------------------------------------------------------------*
000200* QSTNMAST  -  Assessment framework question-master record.
000300*              One entry per question, all four levels together
000400*              (Zone / Region / City / Branch), 300 bytes fixed.
000500*              Loaded sequentially into WS-QSTN-TABLE by the
000600*              100-BEGIN-LOAD-QSTN-MASTER paragraph of SURVSCOR.
000700*----------------------------------------------------------------*
000800 01  QM-RECORD.
000900     05  QM-LEVEL                PIC X(08).
001000     05  QM-CAT-SEQ               PIC 9(02).
001100     05  QM-CAT-NAME              PIC X(30).
001200     05  QM-CAT-WEIGHT            PIC 9(03)V99.
001300     05  QM-Q-SEQ                 PIC 9(03).
001400     05  QM-FORMULA               PIC X(12).
001500     05  QM-TARGET                PIC S9(07)V99.
001600     05  QM-Q-WEIGHT              PIC 9(03)V99.
001700     05  QM-BINARY-FLAG           PIC X(01).
001800         88  QM-BINARY-QSTN           VALUE "Y".
001900     05  QM-TEXT                  PIC X(120).
002000     05  FILLER                   PIC X(105).
