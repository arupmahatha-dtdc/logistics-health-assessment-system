000100*----------------------------------------------------------------*
000200* RESPDTL   -  Response-detail record, one per answered question,
000300*              40 bytes fixed, sorted survey-id / question-number
000400*              contiguous behind its SUBMHDR header.
000500*----------------------------------------------------------------*
000600 01  RD-RECORD.
000700     05  RD-SURVEY-ID             PIC 9(07).
000800     05  RD-Q-SEQ                 PIC 9(03).
000900     05  RD-ACTUAL                PIC S9(07)V99
001000                                   SIGN IS LEADING SEPARATE.
001100     05  RD-ANSWERED              PIC X(01).
001200         88  RD-WAS-ANSWERED          VALUE "Y".
001300     05  FILLER                   PIC X(19).
