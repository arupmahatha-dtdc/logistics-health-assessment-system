000100*----------------------------------------------------------------*
000200* SCORRESP  -  Scored-response output record, one per answered
000300*              question, 50 bytes fixed, written in the order
000400*              the response details were read.
000500*----------------------------------------------------------------*
000600 01  SR-RECORD.
000700     05  SR-SURVEY-ID             PIC 9(07).
000800     05  SR-Q-SEQ                 PIC 9(03).
000900     05  SR-CAT-SEQ               PIC 9(02).
001000*          Raw actual as filed on RESPDTL - binary 1/0, not the
001100*          100/0 translated value scoring uses for the formula.
001200     05  SR-ACTUAL                PIC S9(07)V99.
001300     05  SR-TARGET                PIC S9(07)V99.
001400     05  SR-SCORE                 PIC 9(03)V99.
001500     05  FILLER                   PIC X(15).
