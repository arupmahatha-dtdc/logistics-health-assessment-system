000100*----------------------------------------------------------------*
000200* SUBMHDR   -  Survey submission header record, one per survey,
000300*              120 bytes fixed.  Read by SURVSCOR in survey-id
000400*              ascending order.
000500*----------------------------------------------------------------*
000600 01  SB-RECORD.
000700     05  SB-SURVEY-ID             PIC 9(07).
000800     05  SB-EMP-ID                PIC X(10).
000900     05  SB-ROLE                  PIC X(08).
001000         88  SB-ROLE-ZONE             VALUE "ZONE".
001100         88  SB-ROLE-REGION           VALUE "REGION".
001200         88  SB-ROLE-CITY             VALUE "CITY".
001300         88  SB-ROLE-BRANCH           VALUE "BRANCH".
001400     05  SB-PERIOD                PIC X(07).
001500     05  SB-ZONE                  PIC X(10).
001600     05  SB-REGION                PIC X(10).
001700     05  SB-CITY                  PIC X(12).
001800     05  SB-BRANCH                PIC X(10).
001900     05  FILLER                   PIC X(46).
