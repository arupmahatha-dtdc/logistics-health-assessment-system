000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SURVSCOR.
000300 AUTHOR.         R. HALVORSEN.
000400 INSTALLATION.   MERIDIAN DISTRIBUTION SVCS - LOGISTICS SYS DEPT.
000500 DATE-WRITTEN.   03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900*----------------------------------------------------------------*
001000*                       C H A N G E   L O G                      *
001100*----------------------------------------------------------------*
001200* 03/14/88  RH     Original coding.  Scores Zone/Region/City/     RH0388  
001300*                   Branch logistics health surveys against the   RH0388  
001400*                   five-category question-master framework and   RH0388  
001500*                   produces the monthly assessment report.       RH0388  
001600* 04/02/88  RH     Added HIERARCHY-MAP validation (U5) ahead of   RH0488  
001700*                   scoring - surveys filed against a location    RH0488  
001800*                   not in the org chart now reject cleanly.      RH0488  
001900* 05/19/88  JKT    Corrected category-weight accumulation; the    JKT0588 
002000*                   category score denominator was the question   JKT0588 
002100*                   count instead of the sum of question weights. JKT0588 
002200* 09/07/88  RH     Binary (yes/no) questions now translate to     RH0988  
002300*                   actual 100/0 before scoring per framework     RH0988  
002400*                   rule instead of being special-cased.          RH0988  
002500* 01/11/89  MPC    Default-target inference added for LIB/HIB     MPC0189 
002600*                   questions carrying a zero target in the       MPC0189 
002700*                   master (CR-1042).                             MPC0189 
002800* 06/30/89  RH     LIB formula guarded against actual = zero -    RH0689  
002900*                   previously produced a divide exception abend. RH0689  
003000* 11/02/90  JKT    Added duplicate-submission handling - last     JKT1190 
003100*                   survey filed for an employee/period wins,     JKT1190 
003200*                   earlier one now flagged REPLACED (CR-1198).   JKT1190 
003300* 02/14/91  RH     Report now breaks on category within a survey  RH0291  
003400*                   and prints category + survey total lines.     RH0291  
003500* 08/05/92  DCS    Grand-total line added after last survey -     DCS0892 
003600*                   surveys read/scored/rejected and the average  DCS0892 
003700*                   overall score (HD-2217).                      DCS0892 
003800* 03/22/93  MPC    File status checks added on all eight files;   MPC0393 
003900*                   abend message now shows status + operation.   MPC0393 
004000* 07/09/94  RH     Category table widened from 4 to 5 entries to  RH0794  
004100*                   match the revised framework (CR-1390).        RH0794  
004200* 12/01/95  JKT    Performance: hierarchy-map table search        JKT1295 
004300*                   shortened by comparing the full zone/region/  JKT1295 
004400*                   city/branch chain as a single field.          JKT1295 
004500* 04/17/97  DCS    REJECTED surveys no longer attempt to read     DCS0497 
004600*                   their response-detail group; buffer is        DCS0497 
004700*                   skipped intact so the next header stays in    DCS0497 
004800*                   sync with RESPDTL (HD-2604).                  DCS0497 
004900* 10/30/98  MPC    Y2K: SB-PERIOD edited as four-digit CCYY-MM    MPC1098 
005000*                   throughout; century window removed from the   MPC1098 
005100*                   period-plausibility edit (CR-1502, Y2K PROJ). MPC1098 
005200* 02/08/99  MPC    Y2K: run-date breakdown (WS-RUN-DATE-R) widenedMPC0299 
005300*                   to four-digit year for the report heading     MPC0299 
005400*                   line (CR-1502, Y2K PROJ).                     MPC0299 
005500* 06/21/01  DCS    Question-master table enlarged to 200 entries  DCS0601 
005600*                   (was 120) - four levels now fully loaded at   DCS0601 
005700*                   once instead of by level (CR-1711).           DCS0601 
005800* 09/13/04  RH     Minor: category name on the CATSCORE report    RH0904  
005900*                   line now comes from the table, not the last   RH0904  
006000*                   response read, when a category has zero       RH0904  
006100*                   answered questions.                           RH0904  
006200* 03/18/08  MPC    FAC-23: last-in-wins table never populated     MPC0308 
006300*                   new entries - 145/148 now ADD a fresh key     MPC0308 
006400*                   when none matches; every survey had been      MPC0308 
006500*                   falling through to REPLACED, none scored.     MPC0308 
006600*                 - BRANCH hierarchy compare moved only the zone  MPC0308 
006700*                   into the 42-byte chain; HIERARCHY-MAP table   MPC0308 
006800*                   given its own chain REDEFINES to compare the  MPC0308 
006900*                   full zone/region/city/branch chain.           MPC0308 
007000*                 - MOVE ... ROUNDED on SR-SCORE corrected (not   MPC0308 
007100*                   valid on MOVE); SR-ACTUAL now carries the raw MPC0308 
007200*                   RESPDTL actual, not the scoring value.        MPC0308 
007300*                 - DECLARATIVES/USE AFTER ERROR PROCEDURE added  MPC0308 
007400*                   on all eight files, shop's standard file-     MPC0308 
007500*                   handler idiom, replacing the open-only check. MPC0308 
007600* 03/25/08  MPC    FAC-24: SR-SCORE/DL-SCORE were a plain MOVE offMPC0308 
007700*                   the 4-decimal work field into a 2-decimal     MPC0308 
007800*                   result - truncated instead of rounding half-upMPC0308 
007900*                   per spec (e.g. 66.6667 stored as 66.66, not   MPC0308 
008000*                   66.67).  Both now COMPUTE ... ROUNDED.        MPC0308 
008100*                 - 670-BEGIN-SUPERSEDE-SURVEY never printed the  MPC0308 
008200*                   survey header line for REPLACED surveys,      MPC0308 
008300*                   unlike 650's REJECTED path - report silently  MPC0308 
008400*                   dropped them.  670 now performs 700 like 650. MPC0308 
008500* 03/31/08  MPC    FAC-25: 700-BEGIN-PRINT-SURVEY-HEADER derived  MPC0308 
008600*                   SHL-STATUS from WS-HDR-VALID-SW/WS-HDR-WIN-SW,MPC0308 
008700*                   which are stale once a superseded header skipsMPC0308 
008800*                   straight to 670 without ever reaching 250 -   MPC0308 
008900*                   printed header showed the prior winner's      MPC0308 
009000*                   status, not this survey's.  Each of the three MPC0308 
009100*                   callers (main line, 650, 670) now MOVEs the   MPC0308 
009200*                   status it knows is correct into WS-HDR-PRINT- MPC0308 
009300*                   STATUS ahead of the PERFORM; 700 just prints. MPC0308 
009400*----------------------------------------------------------------*
009500
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT QSTNMAST-FILE  ASSIGN TO "QSTNMAST"
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS  IS FS-QSTNMAST.
010600
010700     SELECT HIERMAP-FILE   ASSIGN TO "HIERMAP"
010800            ORGANIZATION IS SEQUENTIAL
010900            FILE STATUS  IS FS-HIERMAP.
011000
011100     SELECT SUBMHDR-FILE   ASSIGN TO "SUBMHDR"
011200            ORGANIZATION IS SEQUENTIAL
011300            FILE STATUS  IS FS-SUBMHDR.
011400
011500     SELECT RESPDTL-FILE   ASSIGN TO "RESPDTL"
011600            ORGANIZATION IS SEQUENTIAL
011700            FILE STATUS  IS FS-RESPDTL.
011800
011900     SELECT SCORRESP-FILE  ASSIGN TO "SCORRESP"
012000            ORGANIZATION IS SEQUENTIAL
012100            FILE STATUS  IS FS-SCORRESP.
012200
012300     SELECT CATSCORE-FILE  ASSIGN TO "CATSCORE"
012400            ORGANIZATION IS SEQUENTIAL
012500            FILE STATUS  IS FS-CATSCORE.
012600
012700     SELECT SURVSUMM-FILE  ASSIGN TO "SURVSUMM"
012800            ORGANIZATION IS SEQUENTIAL
012900            FILE STATUS  IS FS-SURVSUMM.
013000
013100     SELECT ASSESSRP-FILE  ASSIGN TO "ASSESSRP"
013200            ORGANIZATION IS LINE SEQUENTIAL
013300            FILE STATUS  IS FS-ASSESSRP.
013400
013500 DATA DIVISION.
013600 FILE SECTION.
013700 FD  QSTNMAST-FILE
013800     RECORDING MODE IS F.
013900 COPY QSTNMAST.
014000
014100 FD  HIERMAP-FILE
014200     RECORDING MODE IS F.
014300 COPY HIERMAP.
014400
014500 FD  SUBMHDR-FILE
014600     RECORDING MODE IS F.
014700 COPY SUBMHDR.
014800
014900 FD  RESPDTL-FILE
015000     RECORDING MODE IS F.
015100 COPY RESPDTL.
015200
015300 FD  SCORRESP-FILE
015400     RECORDING MODE IS F.
015500 COPY SCORRESP.
015600
015700 FD  CATSCORE-FILE
015800     RECORDING MODE IS F.
015900 COPY CATSCORE.
016000
016100 FD  SURVSUMM-FILE
016200     RECORDING MODE IS F.
016300 COPY SURVSUMM.
016400
016500 FD  ASSESSRP-FILE
016600     RECORD CONTAINS 132 CHARACTERS.
016700 01  ASSESSRP-LINE                PIC X(132).
016800
016900 WORKING-STORAGE SECTION.
017000
017100*--------------------  FILE STATUS HOLDERS  ---------------------*
017200 77  FS-QSTNMAST                  PIC X(02) VALUE ZEROES.
017300 77  FS-HIERMAP                   PIC X(02) VALUE ZEROES.
017400 77  FS-SUBMHDR                   PIC X(02) VALUE ZEROES.
017500 77  FS-RESPDTL                   PIC X(02) VALUE ZEROES.
017600 77  FS-SCORRESP                  PIC X(02) VALUE ZEROES.
017700 77  FS-CATSCORE                  PIC X(02) VALUE ZEROES.
017800 77  FS-SURVSUMM                  PIC X(02) VALUE ZEROES.
017900 77  FS-ASSESSRP                  PIC X(02) VALUE ZEROES.
018000
018100*--------------------  NAMED CONSTANTS  --------------------------*
018200 78  CTE-01                                  VALUE 1.
018300 78  CTE-05                                  VALUE 5.
018400 78  CTE-50                                  VALUE 50.
018500 78  CTE-200                                 VALUE 200.
018600 78  CTE-2000                                VALUE 2000.
018700
018800*--------------------  END-OF-FILE / STATE SWITCHES  -------------*
018900 01  WS-EOF-SWITCHES.
019000     05  WS-QSTNMAST-SW           PIC X(01) VALUE "N".
019100         88  QSTNMAST-EOF                    VALUE "Y".
019200     05  WS-HIERMAP-SW            PIC X(01) VALUE "N".
019300         88  HIERMAP-EOF                     VALUE "Y".
019400     05  WS-SUBMHDR-SW            PIC X(01) VALUE "N".
019500         88  SUBMHDR-EOF                     VALUE "Y".
019600     05  WS-RESPDTL-SW            PIC X(01) VALUE "N".
019700         88  RESPDTL-EOF                     VALUE "Y".
019800     05  WS-SCAN-SUBMHDR-SW       PIC X(01) VALUE "N".
019900         88  SCAN-SUBMHDR-EOF                VALUE "Y".
020000     05  WS-HDR-VALID-SW          PIC X(01) VALUE "Y".
020100         88  WS-HDR-IS-VALID                 VALUE "Y".
020200     05  WS-HDR-WIN-SW            PIC X(01) VALUE "Y".
020300         88  WS-HDR-IS-WINNER                VALUE "Y".
020400
020500*          Status printed on the U6 header line - set by each
020600*          caller of 700 just ahead of the PERFORM (FAC-25);
020700*          700 no longer re-derives it from WS-HDR-VALID-SW/
020800*          WS-HDR-WIN-SW, which are stale once a header is
020900*          superseded without ever reaching 250-BEGIN-VALIDATE.
021000     05  WS-HDR-PRINT-STATUS      PIC X(08) VALUE SPACES.
021100
021200*--------------------  RUN DATE (HEADING LINE)  ------------------*
021300 01  WS-RUN-DATE.
021400     05  WS-RUN-DATE-YYYYMMDD     PIC 9(08) VALUE ZEROES.
021500 01  WS-RUN-DATE-R  REDEFINES WS-RUN-DATE.
021600     05  WS-RUN-DATE-CCYY         PIC 9(04).
021700     05  WS-RUN-DATE-MM           PIC 9(02).
021800     05  WS-RUN-DATE-DD           PIC 9(02).
021900 01  WS-PAGE-NUMBER               PIC 9(04) COMP VALUE ZERO.
022000
022100*--------------------  QUESTION-MASTER TABLE (U3)  ----------------*
022200 01  WS-QSTN-TABLE-CNT            PIC 9(03) COMP VALUE ZERO.
022300 01  WS-QSTN-TABLE.
022400     05  WS-QSTN-ENTRY  OCCURS 1 TO 200 TIMES
022500                         DEPENDING ON WS-QSTN-TABLE-CNT
022600                         INDEXED BY IDX-QSTN.
022700         10  QT-LEVEL             PIC X(08).
022800         10  QT-CAT-SEQ           PIC 9(02).
022900         10  QT-CAT-NAME          PIC X(30).
023000         10  QT-CAT-WEIGHT        PIC 9(03)V99.
023100         10  QT-Q-SEQ             PIC 9(03).
023200         10  QT-FORMULA           PIC X(12).
023300         10  QT-TARGET            PIC S9(07)V99.
023400         10  QT-Q-WEIGHT          PIC 9(03)V99.
023500         10  QT-BINARY-FLAG       PIC X(01).
023600             88  QT-BINARY-QSTN       VALUE "Y".
023700         10  QT-TEXT              PIC X(120).
023800
023900 01  WS-TEXT-TALLY                PIC 9(03) COMP VALUE ZERO.
024000
024100*--------------------  HIERARCHY-MAP TABLE (U5)  ------------------*
024200 01  WS-HIER-TABLE-CNT            PIC 9(04) COMP VALUE ZERO.
024300 01  WS-HIER-TABLE.
024400     05  WS-HIER-ENTRY  OCCURS 1 TO 2000 TIMES
024500                         DEPENDING ON WS-HIER-TABLE-CNT
024600                         INDEXED BY IDX-HIER.
024700         10  HT-ZONE              PIC X(10).
024800         10  HT-REGION            PIC X(10).
024900         10  HT-CITY              PIC X(12).
025000         10  HT-BRANCH            PIC X(10).
025100         10  HT-BRANCH-NAME       PIC X(18).
025200 01  WS-HIER-TABLE-R  REDEFINES WS-HIER-TABLE.
025300     05  WS-HIER-ENTRY-R  OCCURS 1 TO 2000 TIMES
025400                           DEPENDING ON WS-HIER-TABLE-CNT
025500                           INDEXED BY IDX-HIER-R.
025600         10  HT-CHAIN-FULL        PIC X(42).
025700         10  FILLER               PIC X(18).
025800
025900*------------ HEADER LOCATION CHAIN (CHAIN COMPARE, U5) ----------*
026000 01  WS-CHAIN-COMPARE.
026100     05  WS-CHAIN-ZONE            PIC X(10).
026200     05  WS-CHAIN-REGION          PIC X(10).
026300     05  WS-CHAIN-CITY            PIC X(12).
026400     05  WS-CHAIN-BRANCH          PIC X(10).
026500 01  WS-CHAIN-COMPARE-R  REDEFINES WS-CHAIN-COMPARE.
026600     05  WS-CHAIN-FULL            PIC X(42).
026700
026800*------------- LAST-IN-WINS TABLE (EMP-ID/PERIOD, U4) -------------*
026900 01  WS-LASTWIN-CNT               PIC 9(04) COMP VALUE ZERO.
027000 01  WS-LASTWIN-TABLE.
027100     05  WS-LASTWIN-ENTRY  OCCURS 1 TO 2000 TIMES
027200                            DEPENDING ON WS-LASTWIN-CNT
027300                            INDEXED BY IDX-LASTWIN.
027400         10  LW-KEY.
027500             15  LW-EMP-ID        PIC X(10).
027600             15  LW-PERIOD        PIC X(07).
027700         10  LW-SURVEY-ID         PIC 9(07).
027800 01  WS-LASTWIN-KEY-R  REDEFINES WS-LASTWIN-ENTRY.
027900     05  LW-KEY-CHAIN             PIC X(17).
028000     05  FILLER                   PIC X(07).
028100 01  WS-SCAN-KEY.
028200     05  WS-SCAN-EMP-ID           PIC X(10).
028300     05  WS-SCAN-PERIOD           PIC X(07).
028400 01  WS-SCAN-KEY-R  REDEFINES WS-SCAN-KEY.
028500     05  WS-SCAN-KEY-CHAIN        PIC X(17).
028600
028700*--------------------  CATEGORY ACCUMULATOR (U2)  -----------------*
028800 01  WS-CAT-ACCUM.
028900     05  WS-CAT-ENTRY  OCCURS 5 TIMES INDEXED BY IDX-CAT.
029000         10  CA-CAT-SEQ           PIC 9(02).
029100         10  CA-CAT-NAME          PIC X(30).
029200         10  CA-CAT-WEIGHT        PIC 9(03)V99.
029300         10  CA-WT-SCORE-SUM      PIC S9(07)V9999.
029400         10  CA-WT-SUM            PIC S9(05)V9999.
029500         10  CA-ANSWERED-CNT      PIC 9(03) COMP.
029600
029700*--------------------  OVERALL / SURVEY WORK AREAS  ----------------*
029800 01  WS-OVERALL-WT-SCORE-SUM      PIC S9(07)V9999 VALUE ZERO.
029900 01  WS-OVERALL-WT-SUM            PIC S9(05)V9999 VALUE ZERO.
030000 01  WS-OVERALL-ANSWERED-CNT      PIC 9(03) COMP VALUE ZERO.
030100 01  WS-OVERALL-SCORE             PIC 9(03)V99 VALUE ZERO.
030200
030300 01  WS-SCORE-WORK                PIC S9(07)V9999 VALUE ZERO.
030400 01  WS-Q-WEIGHT-FRACTION         PIC S9(03)V9999 VALUE ZERO.
030500 01  WS-ACTUAL-FOR-SCORE          PIC S9(07)V99 VALUE ZERO.
030600
030700 01  WS-CURRENT-SURVEY-ID         PIC 9(07) VALUE ZERO.
030800 01  WS-CURRENT-STATUS            PIC X(08) VALUE SPACES.
030900
031000*--------------------  RESPONSE-DETAIL LOOKAHEAD BUFFER  ----------*
031100 01  WS-RD-BUFFER.
031200     05  WS-RD-SURVEY-ID          PIC 9(07) VALUE ZERO.
031300     05  WS-RD-Q-SEQ              PIC 9(03) VALUE ZERO.
031400     05  WS-RD-ACTUAL             PIC S9(07)V99 VALUE ZERO.
031500     05  WS-RD-ANSWERED           PIC X(01) VALUE SPACE.
031600
031700*--------------------  GRAND TOTALS  ------------------------------*
031800 01  WS-SURVEYS-READ              PIC 9(05) COMP VALUE ZERO.
031900 01  WS-SURVEYS-SCORED            PIC 9(05) COMP VALUE ZERO.
032000 01  WS-SURVEYS-REJ-REP           PIC 9(05) COMP VALUE ZERO.
032100 01  WS-SCORE-GRAND-SUM           PIC S9(09)V99 VALUE ZERO.
032200 01  WS-AVERAGE-SCORE             PIC 9(03)V99 VALUE ZERO.
032300
032400*--------------------  PERIOD EDIT WORK AREA  ---------------------*
032500 01  WS-PERIOD-WORK.
032600     05  WS-PERIOD-CCYY           PIC 9(04).
032700     05  WS-PERIOD-DASH           PIC X(01).
032800     05  WS-PERIOD-MM             PIC 9(02).
032900
033000*--------------------  PRINT LINE LAYOUTS  ------------------------*
033100 01  WS-HEAD-LINE-1.
033200     05  FILLER                   PIC X(05) VALUE SPACES.
033300     05  FILLER                   PIC X(45)
033400         VALUE "LOGISTICS OPERATIONS HEALTH ASSESSMENT REPORT".
033500     05  FILLER                   PIC X(10) VALUE SPACES.
033600     05  FILLER                   PIC X(05) VALUE "PAGE ".
033700     05  HL1-PAGE-NO              PIC ZZZ9.
033800     05  FILLER                   PIC X(63) VALUE SPACES.
033900
034000 01  WS-HEAD-LINE-2.
034100     05  FILLER                   PIC X(05) VALUE SPACES.
034200     05  FILLER                   PIC X(08) VALUE "RUN DATE".
034300     05  FILLER                   PIC X(01) VALUE ":".
034400     05  HL2-MM                   PIC 99.
034500     05  FILLER                   PIC X(01) VALUE "/".
034600     05  HL2-DD                   PIC 99.
034700     05  FILLER                   PIC X(01) VALUE "/".
034800     05  HL2-CCYY                 PIC 9999.
034900     05  FILLER                   PIC X(108) VALUE SPACES.
035000
035100 01  WS-SURV-HDR-LINE.
035200     05  FILLER                   PIC X(05) VALUE SPACES.
035300     05  FILLER                   PIC X(08) VALUE "SURVEY #".
035400     05  SHL-SURVEY-ID            PIC 9(07).
035500     05  FILLER                   PIC X(02) VALUE SPACES.
035600     05  FILLER                   PIC X(04) VALUE "EMP ".
035700     05  SHL-EMP-ID               PIC X(10).
035800     05  FILLER                   PIC X(02) VALUE SPACES.
035900     05  FILLER                   PIC X(06) VALUE "LEVEL ".
036000     05  SHL-ROLE                 PIC X(08).
036100     05  FILLER                   PIC X(02) VALUE SPACES.
036200     05  FILLER                   PIC X(07) VALUE "PERIOD ".
036300     05  SHL-PERIOD               PIC X(07).
036400     05  FILLER                   PIC X(02) VALUE SPACES.
036500     05  SHL-ZONE                 PIC X(10).
036600     05  FILLER                   PIC X(01) VALUE "/".
036700     05  SHL-REGION               PIC X(10).
036800     05  FILLER                   PIC X(01) VALUE "/".
036900     05  SHL-CITY                 PIC X(12).
037000     05  FILLER                   PIC X(01) VALUE "/".
037100     05  SHL-BRANCH               PIC X(10).
037200     05  FILLER                   PIC X(02) VALUE SPACES.
037300     05  SHL-STATUS               PIC X(08).
037400     05  FILLER                   PIC X(07) VALUE SPACES.
037500
037600 01  WS-DETAIL-LINE.
037700     05  FILLER                   PIC X(07) VALUE SPACES.
037800     05  DL-Q-SEQ                 PIC Z(03)9.
037900     05  FILLER                   PIC X(02) VALUE SPACES.
038000     05  DL-FORMULA               PIC X(12).
038100     05  FILLER                   PIC X(02) VALUE SPACES.
038200     05  DL-ACTUAL                PIC Z(08)9.99.
038300     05  FILLER                   PIC X(02) VALUE SPACES.
038400     05  DL-TARGET                PIC Z(08)9.99.
038500     05  FILLER                   PIC X(02) VALUE SPACES.
038600     05  DL-SCORE                 PIC Z(04)9.99.
038700     05  FILLER                   PIC X(69) VALUE SPACES.
038800
038900 01  WS-CAT-TOTAL-LINE.
039000     05  FILLER                   PIC X(07) VALUE SPACES.
039100     05  FILLER                   PIC X(09) VALUE "CATEGORY ".
039200     05  CTL-CAT-SEQ              PIC Z9.
039300     05  FILLER                   PIC X(02) VALUE SPACES.
039400     05  CTL-CAT-NAME             PIC X(30).
039500     05  FILLER                   PIC X(02) VALUE SPACES.
039600     05  FILLER                   PIC X(10) VALUE "ANSWERED: ".
039700     05  CTL-ANSWERED             PIC ZZ9.
039800     05  FILLER                   PIC X(02) VALUE SPACES.
039900     05  FILLER                   PIC X(07) VALUE "SCORE: ".
040000     05  CTL-SCORE                PIC ZZ9.99.
040100     05  FILLER                   PIC X(52) VALUE SPACES.
040200
040300 01  WS-SURV-TOTAL-LINE.
040400     05  FILLER                   PIC X(07) VALUE SPACES.
040500     05  FILLER                   PIC X(15) VALUE "SURVEY OVERALL:".
040600     05  STL-OVERALL              PIC ZZ9.99.
040700     05  FILLER                   PIC X(02) VALUE SPACES.
040800     05  FILLER                   PIC X(10) VALUE "ANSWERED: ".
040900     05  STL-ANSWERED             PIC ZZ9.
041000     05  FILLER                   PIC X(89) VALUE SPACES.
041100
041200 01  WS-GRAND-LINE-1.
041300     05  FILLER                   PIC X(05) VALUE SPACES.
041400     05  FILLER                   PIC X(20) VALUE "SURVEYS READ      :".
041500     05  GL1-READ                 PIC ZZZZ9.
041600     05  FILLER                   PIC X(102) VALUE SPACES.
041700
041800 01  WS-GRAND-LINE-2.
041900     05  FILLER                   PIC X(05) VALUE SPACES.
042000     05  FILLER                   PIC X(20) VALUE "SURVEYS SCORED    :".
042100     05  GL2-SCORED               PIC ZZZZ9.
042200     05  FILLER                   PIC X(102) VALUE SPACES.
042300
042400 01  WS-GRAND-LINE-3.
042500     05  FILLER                   PIC X(05) VALUE SPACES.
042600     05  FILLER                   PIC X(20) VALUE "REJECTED/REPLACED :".
042700     05  GL3-REJREP               PIC ZZZZ9.
042800     05  FILLER                   PIC X(102) VALUE SPACES.
042900
043000 01  WS-GRAND-LINE-4.
043100     05  FILLER                   PIC X(05) VALUE SPACES.
043200     05  FILLER                   PIC X(20) VALUE "AVERAGE OVERALL   :".
043300     05  GL4-AVERAGE              PIC ZZ9.99.
043400     05  FILLER                   PIC X(101) VALUE SPACES.
043500
043600 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
043700
043800 PROCEDURE DIVISION.
043900*    03/18/08  MPC  Added DECLARATIVES/USE AFTER ERROR PROCEDURE
044000*                   on all eight files - replaces the open-only
044100*                   status check with the shop's standard
044200*                   file-handler idiom (FAC-23).
044300 DECLARATIVES.
044400 QSTNMAST-HANDLER SECTION.
044500     USE AFTER ERROR PROCEDURE ON QSTNMAST-FILE.
044600 QSTNMAST-STATUS-CHECK.
044700     DISPLAY "SURVSCOR - I/O ERROR ON QSTNMAST  STATUS: "
044800             FS-QSTNMAST
044900     STOP RUN.
045000 HIERMAP-HANDLER SECTION.
045100     USE AFTER ERROR PROCEDURE ON HIERMAP-FILE.
045200 HIERMAP-STATUS-CHECK.
045300     DISPLAY "SURVSCOR - I/O ERROR ON HIERMAP   STATUS: "
045400             FS-HIERMAP
045500     STOP RUN.
045600 SUBMHDR-HANDLER SECTION.
045700     USE AFTER ERROR PROCEDURE ON SUBMHDR-FILE.
045800 SUBMHDR-STATUS-CHECK.
045900     DISPLAY "SURVSCOR - I/O ERROR ON SUBMHDR   STATUS: "
046000             FS-SUBMHDR
046100     STOP RUN.
046200 RESPDTL-HANDLER SECTION.
046300     USE AFTER ERROR PROCEDURE ON RESPDTL-FILE.
046400 RESPDTL-STATUS-CHECK.
046500     DISPLAY "SURVSCOR - I/O ERROR ON RESPDTL   STATUS: "
046600             FS-RESPDTL
046700     STOP RUN.
046800 SCORRESP-HANDLER SECTION.
046900     USE AFTER ERROR PROCEDURE ON SCORRESP-FILE.
047000 SCORRESP-STATUS-CHECK.
047100     DISPLAY "SURVSCOR - I/O ERROR ON SCORRESP  STATUS: "
047200             FS-SCORRESP
047300     STOP RUN.
047400 CATSCORE-HANDLER SECTION.
047500     USE AFTER ERROR PROCEDURE ON CATSCORE-FILE.
047600 CATSCORE-STATUS-CHECK.
047700     DISPLAY "SURVSCOR - I/O ERROR ON CATSCORE  STATUS: "
047800             FS-CATSCORE
047900     STOP RUN.
048000 SURVSUMM-HANDLER SECTION.
048100     USE AFTER ERROR PROCEDURE ON SURVSUMM-FILE.
048200 SURVSUMM-STATUS-CHECK.
048300     DISPLAY "SURVSCOR - I/O ERROR ON SURVSUMM  STATUS: "
048400             FS-SURVSUMM
048500     STOP RUN.
048600 ASSESSRP-HANDLER SECTION.
048700     USE AFTER ERROR PROCEDURE ON ASSESSRP-FILE.
048800 ASSESSRP-STATUS-CHECK.
048900     DISPLAY "SURVSCOR - I/O ERROR ON ASSESSRP  STATUS: "
049000             FS-ASSESSRP
049100     STOP RUN.
049200 END DECLARATIVES.
049300
049400 MAIN-PARAGRAPH.
049500     PERFORM 000-BEGIN-INITIALIZE
049600        THRU 000-END-INITIALIZE
049700
049800     PERFORM 100-BEGIN-LOAD-QSTN-MASTER
049900        THRU 100-END-LOAD-QSTN-MASTER
050000
050100     PERFORM 120-BEGIN-LOAD-HIERARCHY-MAP
050200        THRU 120-END-LOAD-HIERARCHY-MAP
050300
050400     PERFORM 140-BEGIN-SCAN-FOR-DUPLICATES
050500        THRU 140-END-SCAN-FOR-DUPLICATES
050600
050700     PERFORM 160-BEGIN-PRINT-REPORT-HEADING
050800        THRU 160-END-PRINT-REPORT-HEADING
050900
051000     PERFORM 200-BEGIN-PROCESS-SUBMISSIONS
051100        THRU 200-END-PROCESS-SUBMISSIONS
051200       UNTIL SUBMHDR-EOF
051300
051400     PERFORM 800-BEGIN-PRINT-GRAND-TOTALS
051500        THRU 800-END-PRINT-GRAND-TOTALS
051600
051700     PERFORM 900-BEGIN-TERMINATE
051800        THRU 900-END-TERMINATE
051900
052000     STOP RUN.
052100
052200*----------------------------------------------------------------*
052300 000-BEGIN-INITIALIZE.
052400     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD
052500
052600     OPEN OUTPUT SCORRESP-FILE
052700     OPEN OUTPUT CATSCORE-FILE
052800     OPEN OUTPUT SURVSUMM-FILE
052900     OPEN OUTPUT ASSESSRP-FILE.
053000 000-END-INITIALIZE.
053100     EXIT.
053200
053300*-------------------------  U3  ----------------------------------*
053400 100-BEGIN-LOAD-QSTN-MASTER.
053500     OPEN INPUT QSTNMAST-FILE
053600
053700     PERFORM 110-BEGIN-LOAD-ONE-QSTN
053800        THRU 110-END-LOAD-ONE-QSTN
053900       UNTIL QSTNMAST-EOF
054000
054100     CLOSE QSTNMAST-FILE.
054200 100-END-LOAD-QSTN-MASTER.
054300     EXIT.
054400
054500 110-BEGIN-LOAD-ONE-QSTN.
054600     READ QSTNMAST-FILE
054700         AT END
054800             SET QSTNMAST-EOF TO TRUE
054900             GO TO 110-END-LOAD-ONE-QSTN
055000     END-READ
055100
055200     ADD CTE-01 TO WS-QSTN-TABLE-CNT
055300     SET IDX-QSTN TO WS-QSTN-TABLE-CNT
055400
055500     MOVE QM-LEVEL                TO QT-LEVEL      (IDX-QSTN)
055600     MOVE QM-CAT-SEQ               TO QT-CAT-SEQ    (IDX-QSTN)
055700     MOVE QM-CAT-NAME               TO QT-CAT-NAME   (IDX-QSTN)
055800     MOVE QM-CAT-WEIGHT              TO QT-CAT-WEIGHT (IDX-QSTN)
055900     MOVE QM-Q-SEQ                    TO QT-Q-SEQ      (IDX-QSTN)
056000     MOVE QM-FORMULA                   TO QT-FORMULA    (IDX-QSTN)
056100     MOVE QM-TARGET                     TO QT-TARGET     (IDX-QSTN)
056200     MOVE QM-Q-WEIGHT                    TO QT-Q-WEIGHT   (IDX-QSTN)
056300     MOVE QM-BINARY-FLAG                  TO QT-BINARY-FLAG
056400                                              (IDX-QSTN)
056500     MOVE QM-TEXT                          TO QT-TEXT (IDX-QSTN)
056600
056700     IF QT-Q-WEIGHT (IDX-QSTN) = ZERO
056800         MOVE 10.00 TO QT-Q-WEIGHT (IDX-QSTN)
056900     END-IF
057000
057100     PERFORM 150-BEGIN-INFER-DEFAULT-TARGET
057200        THRU 150-END-INFER-DEFAULT-TARGET.
057300 110-END-LOAD-ONE-QSTN.
057400     EXIT.
057500
057600*--------------  U3 - DEFAULT TARGET INFERENCE  -------------------*
057700 150-BEGIN-INFER-DEFAULT-TARGET.
057800     IF QT-TARGET (IDX-QSTN) NOT = ZERO
057900        GO TO 150-END-INFER-DEFAULT-TARGET
058000     END-IF
058100
058200     EVALUATE TRUE
058300         WHEN QT-FORMULA (IDX-QSTN) = "RAW_PERCENT"
058400              MOVE 100.00 TO QT-TARGET (IDX-QSTN)
058500
058600         WHEN QT-FORMULA (IDX-QSTN) = "LIB"
058700              MOVE ZERO TO WS-TEXT-TALLY
058800              INSPECT QT-TEXT (IDX-QSTN) TALLYING
058900                      WS-TEXT-TALLY FOR ALL "MIN"
059000              IF WS-TEXT-TALLY > ZERO
059100                 MOVE 30.00 TO QT-TARGET (IDX-QSTN)
059200                 GO TO 150-END-INFER-DEFAULT-TARGET
059300              END-IF
059400
059500              MOVE ZERO TO WS-TEXT-TALLY
059600              INSPECT QT-TEXT (IDX-QSTN) TALLYING
059700                      WS-TEXT-TALLY FOR ALL "HRS"
059800              INSPECT QT-TEXT (IDX-QSTN) TALLYING
059900                      WS-TEXT-TALLY FOR ALL "HOUR"
060000              IF WS-TEXT-TALLY > ZERO
060100                 MOVE 24.00 TO QT-TARGET (IDX-QSTN)
060200                 GO TO 150-END-INFER-DEFAULT-TARGET
060300              END-IF
060400
060500              MOVE ZERO TO WS-TEXT-TALLY
060600              INSPECT QT-TEXT (IDX-QSTN) TALLYING
060700                      WS-TEXT-TALLY FOR ALL "DAYS"
060800              INSPECT QT-TEXT (IDX-QSTN) TALLYING
060900                      WS-TEXT-TALLY FOR ALL "DAY"
061000              IF WS-TEXT-TALLY > ZERO
061100                 MOVE 7.00 TO QT-TARGET (IDX-QSTN)
061200                 GO TO 150-END-INFER-DEFAULT-TARGET
061300              END-IF
061400
061500              MOVE ZERO TO WS-TEXT-TALLY
061600              INSPECT QT-TEXT (IDX-QSTN) TALLYING
061700                      WS-TEXT-TALLY FOR ALL "COUNT"
061800              IF WS-TEXT-TALLY > ZERO
061900                 MOVE 5.00 TO QT-TARGET (IDX-QSTN)
062000                 GO TO 150-END-INFER-DEFAULT-TARGET
062100              END-IF
062200
062300              MOVE 1.00 TO QT-TARGET (IDX-QSTN)
062400
062500         WHEN QT-FORMULA (IDX-QSTN) = "HIB"
062600              MOVE ZERO TO WS-TEXT-TALLY
062700              INSPECT QT-TEXT (IDX-QSTN) TALLYING
062800                      WS-TEXT-TALLY FOR ALL "TURNOVER"
062900              IF WS-TEXT-TALLY > ZERO
063000                 MOVE 10.00 TO QT-TARGET (IDX-QSTN)
063100              ELSE
063200                 MOVE 100.00 TO QT-TARGET (IDX-QSTN)
063300              END-IF
063400     END-EVALUATE.
063500 150-END-INFER-DEFAULT-TARGET.
063600     EXIT.
063700
063800*-------------------------  U5 MASTER  ----------------------------*
063900 120-BEGIN-LOAD-HIERARCHY-MAP.
064000     OPEN INPUT HIERMAP-FILE
064100
064200     PERFORM 130-BEGIN-LOAD-ONE-HIER
064300        THRU 130-END-LOAD-ONE-HIER
064400       UNTIL HIERMAP-EOF
064500
064600     CLOSE HIERMAP-FILE.
064700 120-END-LOAD-HIERARCHY-MAP.
064800     EXIT.
064900
065000 130-BEGIN-LOAD-ONE-HIER.
065100     READ HIERMAP-FILE
065200         AT END
065300             SET HIERMAP-EOF TO TRUE
065400             GO TO 130-END-LOAD-ONE-HIER
065500     END-READ
065600
065700     ADD CTE-01 TO WS-HIER-TABLE-CNT
065800     SET IDX-HIER TO WS-HIER-TABLE-CNT
065900
066000     MOVE HM-ZONE         TO HT-ZONE        (IDX-HIER)
066100     MOVE HM-REGION       TO HT-REGION      (IDX-HIER)
066200     MOVE HM-CITY         TO HT-CITY        (IDX-HIER)
066300     MOVE HM-BRANCH       TO HT-BRANCH      (IDX-HIER)
066400     MOVE HM-BRANCH-NAME  TO HT-BRANCH-NAME (IDX-HIER).
066500 130-END-LOAD-ONE-HIER.
066600     EXIT.
066700
066800*------------  U4 - DUPLICATE (LAST-IN-WINS) PRESCAN  -------------*
066900 140-BEGIN-SCAN-FOR-DUPLICATES.
067000     OPEN INPUT SUBMHDR-FILE
067100
067200     PERFORM 145-BEGIN-SCAN-ONE-HEADER
067300        THRU 145-END-SCAN-ONE-HEADER
067400       UNTIL SCAN-SUBMHDR-EOF
067500
067600     CLOSE SUBMHDR-FILE
067700
067800     OPEN INPUT SUBMHDR-FILE
067900     OPEN INPUT RESPDTL-FILE
068000
068100     PERFORM 310-BEGIN-READ-NEXT-RESPONSE
068200        THRU 310-END-READ-NEXT-RESPONSE.
068300 140-END-SCAN-FOR-DUPLICATES.
068400     EXIT.
068500
068600 145-BEGIN-SCAN-ONE-HEADER.
068700     READ SUBMHDR-FILE
068800         AT END
068900             SET SCAN-SUBMHDR-EOF TO TRUE
069000             GO TO 145-END-SCAN-ONE-HEADER
069100     END-READ
069200
069300     MOVE SB-EMP-ID TO WS-SCAN-EMP-ID
069400     MOVE SB-PERIOD TO WS-SCAN-PERIOD
069500
069600     SET IDX-LASTWIN TO CTE-01
069700     SET WS-HDR-WIN-SW TO "N"
069800
069900     PERFORM 148-BEGIN-RECORD-WINNER
070000        THRU 148-END-RECORD-WINNER
070100       VARYING IDX-LASTWIN FROM CTE-01 BY CTE-01
070200         UNTIL IDX-LASTWIN > WS-LASTWIN-CNT
070300            OR WS-HDR-IS-WINNER
070400
070500     IF NOT WS-HDR-IS-WINNER
070600        ADD CTE-01 TO WS-LASTWIN-CNT
070700        SET IDX-LASTWIN TO WS-LASTWIN-CNT
070800        MOVE WS-SCAN-KEY TO LW-KEY (IDX-LASTWIN)
070900        MOVE SB-SURVEY-ID TO LW-SURVEY-ID (IDX-LASTWIN)
071000        SET WS-HDR-IS-WINNER TO TRUE
071100     END-IF.
071200 145-END-SCAN-ONE-HEADER.
071300     EXIT.
071400
071500 148-BEGIN-RECORD-WINNER.
071600*    03/18/08  MPC  A no-match here just means the key is not yet
071700*                   in the table - 145 above adds a fresh entry
071800*                   once this search exits with no winner set
071900*                   (FAC-23 last-in-wins pre-scan fix).
072000     IF LW-KEY-CHAIN (IDX-LASTWIN) = WS-SCAN-KEY-CHAIN
072100        MOVE SB-SURVEY-ID TO LW-SURVEY-ID (IDX-LASTWIN)
072200        SET WS-HDR-IS-WINNER TO TRUE
072300     END-IF.
072400 148-END-RECORD-WINNER.
072500     EXIT.
072600
072700*----------------------------------------------------------------*
072800 160-BEGIN-PRINT-REPORT-HEADING.
072900     ADD CTE-01 TO WS-PAGE-NUMBER
073000     MOVE WS-PAGE-NUMBER TO HL1-PAGE-NO
073100     MOVE WS-RUN-DATE-MM TO HL2-MM
073200     MOVE WS-RUN-DATE-DD TO HL2-DD
073300     MOVE WS-RUN-DATE-CCYY TO HL2-CCYY
073400
073500     WRITE ASSESSRP-LINE FROM WS-HEAD-LINE-1
073600     WRITE ASSESSRP-LINE FROM WS-HEAD-LINE-2
073700     WRITE ASSESSRP-LINE FROM WS-BLANK-LINE.
073800 160-END-PRINT-REPORT-HEADING.
073900     EXIT.
074000
074100*-----------------  U4/U5/U1/U2/U6 MAIN SURVEY LOOP  --------------*
074200 200-BEGIN-PROCESS-SUBMISSIONS.
074300     PERFORM 210-BEGIN-READ-HEADER
074400        THRU 210-END-READ-HEADER
074500
074600     IF SUBMHDR-EOF
074700        GO TO 200-END-PROCESS-SUBMISSIONS
074800     END-IF
074900
075000     ADD CTE-01 TO WS-SURVEYS-READ
075100     MOVE SB-SURVEY-ID TO WS-CURRENT-SURVEY-ID
075200
075300     PERFORM 220-BEGIN-DETERMINE-WIN-STATUS
075400        THRU 220-END-DETERMINE-WIN-STATUS
075500
075600     IF NOT WS-HDR-IS-WINNER
075700        PERFORM 670-BEGIN-SUPERSEDE-SURVEY
075800           THRU 670-END-SUPERSEDE-SURVEY
075900        GO TO 200-END-PROCESS-SUBMISSIONS
076000     END-IF
076100
076200     PERFORM 250-BEGIN-VALIDATE-HEADER
076300        THRU 250-END-VALIDATE-HEADER
076400
076500     IF NOT WS-HDR-IS-VALID
076600        PERFORM 650-BEGIN-REJECT-SURVEY
076700           THRU 650-END-REJECT-SURVEY
076800        GO TO 200-END-PROCESS-SUBMISSIONS
076900     END-IF
077000
077100     MOVE "SCORED  " TO WS-HDR-PRINT-STATUS
077200     PERFORM 700-BEGIN-PRINT-SURVEY-HEADER
077300        THRU 700-END-PRINT-SURVEY-HEADER
077400
077500     PERFORM 300-BEGIN-PROCESS-RESPONSES
077600        THRU 300-END-PROCESS-RESPONSES
077700
077800     PERFORM 500-BEGIN-CATEGORY-TOTALS
077900        THRU 500-END-CATEGORY-TOTALS
078000       VARYING IDX-CAT FROM CTE-01 BY CTE-01
078100         UNTIL IDX-CAT > CTE-05
078200
078300     PERFORM 600-BEGIN-OVERALL-TOTAL
078400        THRU 600-END-OVERALL-TOTAL.
078500 200-END-PROCESS-SUBMISSIONS.
078600     EXIT.
078700
078800 210-BEGIN-READ-HEADER.
078900     READ SUBMHDR-FILE
079000         AT END
079100             SET SUBMHDR-EOF TO TRUE
079200     END-READ.
079300 210-END-READ-HEADER.
079400     EXIT.
079500
079600 220-BEGIN-DETERMINE-WIN-STATUS.
079700     MOVE SB-EMP-ID TO WS-SCAN-EMP-ID
079800     MOVE SB-PERIOD TO WS-SCAN-PERIOD
079900     SET WS-HDR-WIN-SW TO "N"
080000
080100     PERFORM 222-BEGIN-CHECK-WIN-ENTRY
080200        THRU 222-END-CHECK-WIN-ENTRY
080300       VARYING IDX-LASTWIN FROM CTE-01 BY CTE-01
080400         UNTIL IDX-LASTWIN > WS-LASTWIN-CNT
080500            OR WS-HDR-IS-WINNER.
080600 220-END-DETERMINE-WIN-STATUS.
080700     EXIT.
080800
080900 222-BEGIN-CHECK-WIN-ENTRY.
081000     IF LW-KEY-CHAIN (IDX-LASTWIN) = WS-SCAN-KEY-CHAIN
081100        IF LW-SURVEY-ID (IDX-LASTWIN) = WS-CURRENT-SURVEY-ID
081200           SET WS-HDR-IS-WINNER TO TRUE
081300        END-IF
081400     END-IF.
081500 222-END-CHECK-WIN-ENTRY.
081600     EXIT.
081700
081800*-------------------------  U4 / U5  -------------------------------*
081900 250-BEGIN-VALIDATE-HEADER.
082000     SET WS-HDR-IS-VALID TO TRUE
082100
082200     EVALUATE TRUE
082300         WHEN SB-ROLE-ZONE OR SB-ROLE-REGION
082400            OR SB-ROLE-CITY OR SB-ROLE-BRANCH
082500              CONTINUE
082600         WHEN OTHER
082700              SET WS-HDR-VALID-SW TO "N"
082800              GO TO 250-END-VALIDATE-HEADER
082900     END-EVALUATE
083000
083100     EVALUATE TRUE
083200         WHEN SB-ROLE-ZONE
083300              IF SB-ZONE = SPACES
083400                 SET WS-HDR-VALID-SW TO "N"
083500              END-IF
083600         WHEN SB-ROLE-REGION
083700              IF SB-ZONE = SPACES OR SB-REGION = SPACES
083800                 SET WS-HDR-VALID-SW TO "N"
083900              END-IF
084000         WHEN SB-ROLE-CITY
084100              IF SB-ZONE = SPACES OR SB-REGION = SPACES
084200                                  OR SB-CITY = SPACES
084300                 SET WS-HDR-VALID-SW TO "N"
084400              END-IF
084500         WHEN SB-ROLE-BRANCH
084600              IF SB-ZONE = SPACES OR SB-REGION = SPACES
084700                                  OR SB-CITY = SPACES
084800                                  OR SB-BRANCH = SPACES
084900                 SET WS-HDR-VALID-SW TO "N"
085000              END-IF
085100     END-EVALUATE
085200
085300     IF NOT WS-HDR-IS-VALID
085400        GO TO 250-END-VALIDATE-HEADER
085500     END-IF
085600
085700     MOVE SB-PERIOD TO WS-PERIOD-WORK
085800     IF WS-PERIOD-DASH NOT = "-"
085900     OR WS-PERIOD-MM < 01 OR WS-PERIOD-MM > 12
086000        SET WS-HDR-VALID-SW TO "N"
086100        GO TO 250-END-VALIDATE-HEADER
086200     END-IF
086300
086400     PERFORM 260-BEGIN-VALIDATE-HIERARCHY
086500        THRU 260-END-VALIDATE-HIERARCHY.
086600 250-END-VALIDATE-HEADER.
086700     EXIT.
086800
086900*-------------------------  U5  ------------------------------------*
087000 260-BEGIN-VALIDATE-HIERARCHY.
087100     MOVE SB-ZONE   TO WS-CHAIN-ZONE
087200     MOVE SB-REGION TO WS-CHAIN-REGION
087300     MOVE SB-CITY   TO WS-CHAIN-CITY
087400     MOVE SB-BRANCH TO WS-CHAIN-BRANCH
087500
087600     SET WS-HDR-VALID-SW TO "N"
087700
087800     PERFORM 265-BEGIN-CHECK-HIER-ENTRY
087900        THRU 265-END-CHECK-HIER-ENTRY
088000       VARYING IDX-HIER FROM CTE-01 BY CTE-01
088100         UNTIL IDX-HIER > WS-HIER-TABLE-CNT
088200            OR WS-HDR-IS-VALID.
088300 260-END-VALIDATE-HIERARCHY.
088400     EXIT.
088500
088600 265-BEGIN-CHECK-HIER-ENTRY.
088700     EVALUATE TRUE
088800         WHEN SB-ROLE-ZONE
088900              IF HT-ZONE (IDX-HIER) = SB-ZONE
089000                 SET WS-HDR-VALID-SW TO "Y"
089100              END-IF
089200         WHEN SB-ROLE-REGION
089300              IF HT-ZONE   (IDX-HIER) = SB-ZONE
089400              AND HT-REGION (IDX-HIER) = SB-REGION
089500                 SET WS-HDR-VALID-SW TO "Y"
089600              END-IF
089700         WHEN SB-ROLE-CITY
089800              IF HT-ZONE   (IDX-HIER) = SB-ZONE
089900              AND HT-REGION (IDX-HIER) = SB-REGION
090000              AND HT-CITY   (IDX-HIER) = SB-CITY
090100                 SET WS-HDR-VALID-SW TO "Y"
090200              END-IF
090300         WHEN SB-ROLE-BRANCH
090400              SET IDX-HIER-R TO IDX-HIER
090500              IF HT-CHAIN-FULL (IDX-HIER-R) = WS-CHAIN-FULL
090600                 SET WS-HDR-VALID-SW TO "Y"
090700              END-IF
090800     END-EVALUATE.
090900 265-END-CHECK-HIER-ENTRY.
091000     EXIT.
091100
091200*-------------------------  U1 / U4 - RESPONSE GROUP  --------------*
091300 300-BEGIN-PROCESS-RESPONSES.
091400     PERFORM 305-BEGIN-CLEAR-CAT-ENTRY
091500        THRU 305-END-CLEAR-CAT-ENTRY
091600       VARYING IDX-CAT FROM CTE-01 BY CTE-01
091700         UNTIL IDX-CAT > CTE-05
091800
091900     MOVE ZERO TO WS-OVERALL-WT-SCORE-SUM
092000     MOVE ZERO TO WS-OVERALL-WT-SUM
092100     MOVE ZERO TO WS-OVERALL-ANSWERED-CNT
092200
092300     PERFORM 320-BEGIN-SCORE-ONE-DETAIL
092400        THRU 320-END-SCORE-ONE-DETAIL
092500       UNTIL RESPDTL-EOF
092600          OR WS-RD-SURVEY-ID NOT = WS-CURRENT-SURVEY-ID.
092700 300-END-PROCESS-RESPONSES.
092800     EXIT.
092900
093000 305-BEGIN-CLEAR-CAT-ENTRY.
093100     MOVE ZERO TO CA-CAT-SEQ      (IDX-CAT)
093200     MOVE ZERO TO CA-WT-SCORE-SUM (IDX-CAT)
093300     MOVE ZERO TO CA-WT-SUM       (IDX-CAT)
093400     MOVE ZERO TO CA-ANSWERED-CNT (IDX-CAT).
093500 305-END-CLEAR-CAT-ENTRY.
093600     EXIT.
093700
093800 310-BEGIN-READ-NEXT-RESPONSE.
093900     READ RESPDTL-FILE
094000         AT END
094100             SET RESPDTL-EOF TO TRUE
094200             GO TO 310-END-READ-NEXT-RESPONSE
094300     END-READ
094400
094500     MOVE RD-SURVEY-ID TO WS-RD-SURVEY-ID
094600     MOVE RD-Q-SEQ     TO WS-RD-Q-SEQ
094700     MOVE RD-ACTUAL    TO WS-RD-ACTUAL
094800     MOVE RD-ANSWERED  TO WS-RD-ANSWERED.
094900 310-END-READ-NEXT-RESPONSE.
095000     EXIT.
095100
095200 320-BEGIN-SCORE-ONE-DETAIL.
095300     IF WS-RD-ANSWERED NOT = "Y"
095400     OR WS-RD-Q-SEQ < 1 OR WS-RD-Q-SEQ > CTE-50
095500        GO TO 320-CONTINUE-READING
095600     END-IF
095700
095800     SET IDX-QSTN TO CTE-01
095900     SET WS-HDR-WIN-SW TO "N"
096000     PERFORM 325-BEGIN-FIND-QSTN-ENTRY
096100        THRU 325-END-FIND-QSTN-ENTRY
096200       UNTIL IDX-QSTN > WS-QSTN-TABLE-CNT
096300          OR WS-HDR-IS-WINNER
096400
096500     IF NOT WS-HDR-IS-WINNER
096600        GO TO 320-CONTINUE-READING
096700     END-IF
096800
096900     PERFORM 400-BEGIN-SCORE-ONE-QUESTION
097000        THRU 400-END-SCORE-ONE-QUESTION
097100
097200     PERFORM 710-BEGIN-PRINT-DETAIL-LINE
097300        THRU 710-END-PRINT-DETAIL-LINE.
097400
097500 320-CONTINUE-READING.
097600     PERFORM 310-BEGIN-READ-NEXT-RESPONSE
097700        THRU 310-END-READ-NEXT-RESPONSE.
097800 320-END-SCORE-ONE-DETAIL.
097900     EXIT.
098000
098100 325-BEGIN-FIND-QSTN-ENTRY.
098200     IF QT-LEVEL (IDX-QSTN) = SB-ROLE
098300     AND QT-Q-SEQ (IDX-QSTN) = WS-RD-Q-SEQ
098400        SET WS-HDR-IS-WINNER TO TRUE
098500     ELSE
098600        SET IDX-QSTN UP BY CTE-01
098700     END-IF.
098800 325-END-FIND-QSTN-ENTRY.
098900     EXIT.
099000
099100*-----------------------------  U1  ---------------------------------*
099200 400-BEGIN-SCORE-ONE-QUESTION.
099300     MOVE ZERO TO WS-SCORE-WORK
099400     MOVE WS-RD-ACTUAL TO WS-ACTUAL-FOR-SCORE
099500
099600     IF QT-BINARY-QSTN (IDX-QSTN)
099700        IF WS-RD-ACTUAL >= 1
099800           MOVE 100.00 TO WS-ACTUAL-FOR-SCORE
099900        ELSE
100000           MOVE ZERO TO WS-ACTUAL-FOR-SCORE
100100        END-IF
100200     END-IF
100300
100400     EVALUATE TRUE
100500         WHEN QT-FORMULA (IDX-QSTN) = "RAW_PERCENT"
100600              MOVE WS-ACTUAL-FOR-SCORE TO WS-SCORE-WORK
100700
100800         WHEN QT-TARGET (IDX-QSTN) = ZERO
100900              MOVE ZERO TO WS-SCORE-WORK
101000
101100         WHEN QT-FORMULA (IDX-QSTN) = "HIB"
101200              COMPUTE WS-SCORE-WORK ROUNDED =
101300                  (WS-ACTUAL-FOR-SCORE / QT-TARGET (IDX-QSTN)) * 100
101400
101500         WHEN QT-FORMULA (IDX-QSTN) = "LIB"
101600              IF WS-ACTUAL-FOR-SCORE <= ZERO
101700                 MOVE ZERO TO WS-SCORE-WORK
101800              ELSE
101900                 COMPUTE WS-SCORE-WORK ROUNDED =
102000                   (QT-TARGET (IDX-QSTN) / WS-ACTUAL-FOR-SCORE) * 100
102100              END-IF
102200     END-EVALUATE
102300
102400     IF WS-SCORE-WORK < ZERO
102500        MOVE ZERO TO WS-SCORE-WORK
102600     END-IF
102700     IF WS-SCORE-WORK > 100
102800        MOVE 100 TO WS-SCORE-WORK
102900     END-IF
103000
103100     MOVE WS-CURRENT-SURVEY-ID        TO SR-SURVEY-ID
103200     MOVE WS-RD-Q-SEQ                 TO SR-Q-SEQ
103300     MOVE QT-CAT-SEQ (IDX-QSTN)        TO SR-CAT-SEQ
103400     MOVE WS-RD-ACTUAL                 TO SR-ACTUAL
103500     MOVE QT-TARGET (IDX-QSTN)         TO SR-TARGET
103600     COMPUTE SR-SCORE ROUNDED = WS-SCORE-WORK
103700     MOVE SPACES                       TO FILLER OF SR-RECORD
103800     WRITE SR-RECORD
103900
104000     COMPUTE WS-Q-WEIGHT-FRACTION ROUNDED =
104100         QT-Q-WEIGHT (IDX-QSTN) / 100
104200
104300     SET IDX-CAT TO QT-CAT-SEQ (IDX-QSTN)
104400     MOVE QT-CAT-SEQ  (IDX-QSTN) TO CA-CAT-SEQ  (IDX-CAT)
104500     MOVE QT-CAT-NAME (IDX-QSTN) TO CA-CAT-NAME (IDX-CAT)
104600     MOVE QT-CAT-WEIGHT (IDX-QSTN) TO CA-CAT-WEIGHT (IDX-CAT)
104700
104800     COMPUTE CA-WT-SCORE-SUM (IDX-CAT) ROUNDED =
104900         CA-WT-SCORE-SUM (IDX-CAT) +
105000         (WS-SCORE-WORK * WS-Q-WEIGHT-FRACTION)
105100     ADD WS-Q-WEIGHT-FRACTION TO CA-WT-SUM (IDX-CAT)
105200     ADD CTE-01 TO CA-ANSWERED-CNT (IDX-CAT)
105300
105400     COMPUTE WS-OVERALL-WT-SCORE-SUM ROUNDED =
105500         WS-OVERALL-WT-SCORE-SUM +
105600         (WS-SCORE-WORK * WS-Q-WEIGHT-FRACTION)
105700     ADD WS-Q-WEIGHT-FRACTION TO WS-OVERALL-WT-SUM
105800     ADD CTE-01 TO WS-OVERALL-ANSWERED-CNT.
105900 400-END-SCORE-ONE-QUESTION.
106000     EXIT.
106100
106200*-----------------------------  U2  ---------------------------------*
106300 500-BEGIN-CATEGORY-TOTALS.
106400     IF CA-ANSWERED-CNT (IDX-CAT) = ZERO
106500        GO TO 500-END-CATEGORY-TOTALS
106600     END-IF
106700
106800     MOVE WS-CURRENT-SURVEY-ID   TO CS-SURVEY-ID
106900     MOVE CA-CAT-SEQ (IDX-CAT)    TO CS-CAT-SEQ
107000     COMPUTE CS-SCORE ROUNDED =
107100         CA-WT-SCORE-SUM (IDX-CAT) / CA-WT-SUM (IDX-CAT)
107200     MOVE CA-ANSWERED-CNT (IDX-CAT) TO CS-ANSWERED
107300     MOVE SPACES                  TO FILLER OF CS-RECORD
107400     WRITE CS-RECORD
107500
107600     PERFORM 720-BEGIN-PRINT-CATEGORY-TOTAL
107700        THRU 720-END-PRINT-CATEGORY-TOTAL.
107800 500-END-CATEGORY-TOTALS.
107900     EXIT.
108000
108100 600-BEGIN-OVERALL-TOTAL.
108200     IF WS-OVERALL-ANSWERED-CNT = ZERO
108300        MOVE ZERO TO WS-OVERALL-SCORE
108400     ELSE
108500        COMPUTE WS-OVERALL-SCORE ROUNDED =
108600            WS-OVERALL-WT-SCORE-SUM / WS-OVERALL-WT-SUM
108700     END-IF
108800
108900     MOVE WS-CURRENT-SURVEY-ID TO SS-SURVEY-ID
109000     MOVE SB-EMP-ID            TO SS-EMP-ID
109100     MOVE SB-ROLE              TO SS-ROLE
109200     MOVE SB-PERIOD            TO SS-PERIOD
109300     MOVE SB-ZONE              TO SS-ZONE
109400     MOVE SB-REGION            TO SS-REGION
109500     MOVE SB-CITY              TO SS-CITY
109600     MOVE SB-BRANCH            TO SS-BRANCH
109700     MOVE WS-OVERALL-SCORE     TO SS-OVERALL
109800     MOVE WS-OVERALL-ANSWERED-CNT TO SS-ANSWERED
109900     SET SS-STATUS-SCORED TO TRUE
110000     MOVE SPACES               TO FILLER OF SS-RECORD
110100     WRITE SS-RECORD
110200
110300     ADD CTE-01 TO WS-SURVEYS-SCORED
110400     ADD WS-OVERALL-SCORE TO WS-SCORE-GRAND-SUM
110500
110600     PERFORM 730-BEGIN-PRINT-SURVEY-TOTAL
110700        THRU 730-END-PRINT-SURVEY-TOTAL.
110800 600-END-OVERALL-TOTAL.
110900     EXIT.
111000
111100*------------------  U4 - REJECTED / REPLACED OUTCOMES  ------------*
111200 650-BEGIN-REJECT-SURVEY.
111300     MOVE WS-CURRENT-SURVEY-ID TO SS-SURVEY-ID
111400     MOVE SB-EMP-ID            TO SS-EMP-ID
111500     MOVE SB-ROLE              TO SS-ROLE
111600     MOVE SB-PERIOD            TO SS-PERIOD
111700     MOVE SB-ZONE              TO SS-ZONE
111800     MOVE SB-REGION            TO SS-REGION
111900     MOVE SB-CITY              TO SS-CITY
112000     MOVE SB-BRANCH            TO SS-BRANCH
112100     MOVE ZERO                 TO SS-OVERALL
112200     MOVE ZERO                 TO SS-ANSWERED
112300     SET SS-STATUS-REJECTED TO TRUE
112400     MOVE SPACES               TO FILLER OF SS-RECORD
112500     WRITE SS-RECORD
112600
112700     ADD CTE-01 TO WS-SURVEYS-REJ-REP
112800
112900     MOVE "REJECTED" TO WS-HDR-PRINT-STATUS
113000     PERFORM 700-BEGIN-PRINT-SURVEY-HEADER
113100        THRU 700-END-PRINT-SURVEY-HEADER
113200
113300     PERFORM 330-BEGIN-SKIP-RESPONSE-GROUP
113400        THRU 330-END-SKIP-RESPONSE-GROUP.
113500 650-END-REJECT-SURVEY.
113600     EXIT.
113700
113800 670-BEGIN-SUPERSEDE-SURVEY.
113900     MOVE WS-CURRENT-SURVEY-ID TO SS-SURVEY-ID
114000     MOVE SB-EMP-ID            TO SS-EMP-ID
114100     MOVE SB-ROLE              TO SS-ROLE
114200     MOVE SB-PERIOD            TO SS-PERIOD
114300     MOVE SB-ZONE              TO SS-ZONE
114400     MOVE SB-REGION            TO SS-REGION
114500     MOVE SB-CITY              TO SS-CITY
114600     MOVE SB-BRANCH            TO SS-BRANCH
114700     MOVE ZERO                 TO SS-OVERALL
114800     MOVE ZERO                 TO SS-ANSWERED
114900     SET SS-STATUS-REPLACED TO TRUE
115000     MOVE SPACES               TO FILLER OF SS-RECORD
115100     WRITE SS-RECORD
115200
115300     ADD CTE-01 TO WS-SURVEYS-REJ-REP
115400
115500     MOVE "REPLACED" TO WS-HDR-PRINT-STATUS
115600     PERFORM 700-BEGIN-PRINT-SURVEY-HEADER
115700        THRU 700-END-PRINT-SURVEY-HEADER
115800
115900     PERFORM 330-BEGIN-SKIP-RESPONSE-GROUP
116000        THRU 330-END-SKIP-RESPONSE-GROUP.
116100 670-END-SUPERSEDE-SURVEY.
116200     EXIT.
116300
116400 330-BEGIN-SKIP-RESPONSE-GROUP.
116500     PERFORM 310-BEGIN-READ-NEXT-RESPONSE
116600        THRU 310-END-READ-NEXT-RESPONSE
116700       UNTIL RESPDTL-EOF
116800          OR WS-RD-SURVEY-ID NOT = WS-CURRENT-SURVEY-ID.
116900 330-END-SKIP-RESPONSE-GROUP.
117000     EXIT.
117100
117200*-------------------------  U6 - REPORT  ---------------------------*
117300 700-BEGIN-PRINT-SURVEY-HEADER.
117400     MOVE WS-CURRENT-SURVEY-ID TO SHL-SURVEY-ID
117500     MOVE SB-EMP-ID            TO SHL-EMP-ID
117600     MOVE SB-ROLE              TO SHL-ROLE
117700     MOVE SB-PERIOD            TO SHL-PERIOD
117800     MOVE SB-ZONE              TO SHL-ZONE
117900     MOVE SB-REGION            TO SHL-REGION
118000     MOVE SB-CITY              TO SHL-CITY
118100     MOVE SB-BRANCH            TO SHL-BRANCH
118200
118300     MOVE WS-HDR-PRINT-STATUS  TO SHL-STATUS
118400
118500     WRITE ASSESSRP-LINE FROM WS-SURV-HDR-LINE.
118600 700-END-PRINT-SURVEY-HEADER.
118700     EXIT.
118800
118900 710-BEGIN-PRINT-DETAIL-LINE.
119000     MOVE WS-RD-Q-SEQ            TO DL-Q-SEQ
119100     MOVE QT-FORMULA (IDX-QSTN)   TO DL-FORMULA
119200     MOVE WS-ACTUAL-FOR-SCORE     TO DL-ACTUAL
119300     MOVE QT-TARGET (IDX-QSTN)     TO DL-TARGET
119400     COMPUTE DL-SCORE ROUNDED = WS-SCORE-WORK
119500
119600     WRITE ASSESSRP-LINE FROM WS-DETAIL-LINE.
119700 710-END-PRINT-DETAIL-LINE.
119800     EXIT.
119900
120000 720-BEGIN-PRINT-CATEGORY-TOTAL.
120100     MOVE CA-CAT-SEQ  (IDX-CAT)   TO CTL-CAT-SEQ
120200     MOVE CA-CAT-NAME (IDX-CAT)   TO CTL-CAT-NAME
120300     MOVE CA-ANSWERED-CNT (IDX-CAT) TO CTL-ANSWERED
120400     MOVE CS-SCORE                TO CTL-SCORE
120500
120600     WRITE ASSESSRP-LINE FROM WS-CAT-TOTAL-LINE.
120700 720-END-PRINT-CATEGORY-TOTAL.
120800     EXIT.
120900
121000 730-BEGIN-PRINT-SURVEY-TOTAL.
121100     MOVE WS-OVERALL-SCORE        TO STL-OVERALL
121200     MOVE WS-OVERALL-ANSWERED-CNT TO STL-ANSWERED
121300
121400     WRITE ASSESSRP-LINE FROM WS-SURV-TOTAL-LINE
121500     WRITE ASSESSRP-LINE FROM WS-BLANK-LINE.
121600 730-END-PRINT-SURVEY-TOTAL.
121700     EXIT.
121800
121900*-------------------------  U6 - GRAND TOTALS  ---------------------*
122000 800-BEGIN-PRINT-GRAND-TOTALS.
122100     IF WS-SURVEYS-SCORED = ZERO
122200        MOVE ZERO TO WS-AVERAGE-SCORE
122300     ELSE
122400        COMPUTE WS-AVERAGE-SCORE ROUNDED =
122500            WS-SCORE-GRAND-SUM / WS-SURVEYS-SCORED
122600     END-IF
122700
122800     MOVE WS-SURVEYS-READ    TO GL1-READ
122900     MOVE WS-SURVEYS-SCORED  TO GL2-SCORED
123000     MOVE WS-SURVEYS-REJ-REP TO GL3-REJREP
123100     MOVE WS-AVERAGE-SCORE   TO GL4-AVERAGE
123200
123300     WRITE ASSESSRP-LINE FROM WS-GRAND-LINE-1
123400     WRITE ASSESSRP-LINE FROM WS-GRAND-LINE-2
123500     WRITE ASSESSRP-LINE FROM WS-GRAND-LINE-3
123600     WRITE ASSESSRP-LINE FROM WS-GRAND-LINE-4.
123700 800-END-PRINT-GRAND-TOTALS.
123800     EXIT.
123900
124000*----------------------------------------------------------------*
124100 900-BEGIN-TERMINATE.
124200     CLOSE SUBMHDR-FILE
124300     CLOSE RESPDTL-FILE
124400     CLOSE SCORRESP-FILE
124500     CLOSE CATSCORE-FILE
124600     CLOSE SURVSUMM-FILE
124700     CLOSE ASSESSRP-FILE.
124800 900-END-TERMINATE.
124900     EXIT.
125000
125100 END PROGRAM SURVSCOR.
125200
