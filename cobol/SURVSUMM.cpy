000100*----------------------------------------------------------------*
000200* SURVSUMM  -  Survey-summary output record, one per survey
000300*              header read, 100 bytes fixed.
000400*----------------------------------------------------------------*
000500 01  SS-RECORD.
000600     05  SS-SURVEY-ID             PIC 9(07).
000700     05  SS-EMP-ID                PIC X(10).
000800     05  SS-ROLE                  PIC X(08).
000900     05  SS-PERIOD                PIC X(07).
001000     05  SS-ZONE                  PIC X(10).
001100     05  SS-REGION                PIC X(10).
001200     05  SS-CITY                  PIC X(12).
001300     05  SS-BRANCH                PIC X(10).
001400     05  SS-OVERALL               PIC 9(03)V99.
001500     05  SS-ANSWERED              PIC 9(03).
001600     05  SS-STATUS                PIC X(08).
001700         88  SS-STATUS-SCORED         VALUE "SCORED".
001800         88  SS-STATUS-REJECTED       VALUE "REJECTED".
001900         88  SS-STATUS-REPLACED       VALUE "REPLACED".
002000     05  FILLER                   PIC X(10).
